000100*****************************************************************         
000110**  TRNDSCOR  --  BRAND CONTENT TREND SCORING RUN SUMMARY                 
000120**                                                                        
000130**  READS THE SORTED ITEM FILE FOR ONE SCORING RUN (SORTED                
000140**  ASCENDING BY ITEM-TYPE, ITEM-ID), COMPUTES A BASE TREND               
000150**  SCORE FROM ENGAGEMENT AND VELOCITY, APPLIES THE ITEM'S                
000160**  PERCENTAGE MODIFIERS, PASSES THE RESULT THROUGH THE QUALITY           
000170**  AND TREND GATES, ASSIGNS A ROUTING DECISION (PROMOTE,                 
000180**  MONITOR OR REJECT), WRITES ONE DECISION RECORD PER ITEM,              
000190**  AND PRINTS A RUN SUMMARY REPORT WITH AN ITEM-TYPE CONTROL             
000200**  BREAK AND A RUN TOTAL LINE.  ALL PROCESSING IS FLAT-FILE;             
000210**  NO DATABASE OR ONLINE COMPONENT IS INVOLVED.                          
000220*****************************************************************         
000230                                                                          
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID.    TRNDSCOR.                                                 
000260 AUTHOR.        R J HALVERSON.                                            
000270 INSTALLATION.  MIDLAND DATA SERVICES.                                    
000280 DATE-WRITTEN.  03/14/89.                                                 
000290 DATE-COMPILED.                                                           
000300 SECURITY.      NON-CONFIDENTIAL.                                         
000310                                                                          
000320*----------------------------------------------------------------         
000330*  MAINTENANCE LOG                                                        
000340*  DATE       WHO   REQUEST   DESCRIPTION                                 
000350*  ---------  ----  --------  -------------------------------             
000360*  03/14/89 RJH  CR-1041  ORIGINAL PROGRAM.  BASE TREND SCORE,    CR-1041 
000370*                        MODIFIER CHAIN, GATES, DECISION,         CR-1041 
000380*                        RUN SUMMARY REPORT.                      CR-1041 
000390*  06/02/90 RJH  CR-1077  ADDED TREND GATE THRESHOLD CHECK AT     CR-1077 
000400*                        REQUEST OF MARKETING ANALYSIS.           CR-1077 
000410*  11/20/91 DPK  CR-1145  ADDED ITEM-TYPE CONTROL BREAK           CR-1145 
000420*                        SUBTOTAL LINE TO SUMMARY REPORT.         CR-1145 
000430*  02/05/92 DPK  CR-1150  CORRECTED ROUNDING ON MODIFIER CHAIN    CR-1150 
000440*                        -- EACH STEP ROUNDS BEFORE THE NEXT.     CR-1150 
000450*  08/17/93 MTS  CR-1210  ADDED RUN TOTAL LINE, AFTER LAST        CR-1210 
000460*                        TYPE BREAK.                              CR-1210 
000470*  01/09/94 MTS  CR-1233  WIDENED MOD-VALUE TO ALLOW NEGATIVE     CR-1233 
000480*                        (PENALTY) MODIFIERS.                     CR-1233 
000490*  05/22/95 RJH  CR-1290  ADDED DECISION-REASON TEXT TO THE       CR-1290 
000500*                        DECISION OUTPUT RECORD.                  CR-1290 
000510*  09/30/96 DPK  CR-1355  RAISED QUALITY GATE THRESHOLD FROM      CR-1355 
000520*                        45.00 TO 50.00, TREND DESK MEMO 96-14.   CR-1355 
000530*  04/11/97 MTS  CR-1401  ADDED PAGE OVERFLOW CHECK AND           CR-1401 
000540*                        HEADING CALL TO DETAIL, SUBTOTAL.        CR-1401 
000550*  12/03/98 JWL  CR-1460  YEAR 2000 REVIEW -- NO 2-DIGIT YEAR     CR-1460 
000560*                        FIELDS, RUN-ID IS OPAQUE TEXT.           CR-1460 
000570*  02/18/99 JWL  CR-1462  YEAR 2000 CERTIFICATION SIGN-OFF,       CR-1462 
000580*                        NO CODE CHANGES REQUIRED.                CR-1462 
000590*  07/14/00 DPK  CR-1520  ADDED EMPTY-FILE PATH -- HEADING AND    CR-1520 
000600*                        A ZERO-COUNT RUN TOTAL, NO SUBTOTALS.    CR-1520 
000610*  03/28/02 MTS  CR-1601  CORRECTED AVERAGE SO A ZERO-ITEM        CR-1601 
000620*                        GROUP DOES NOT DIVIDE BY ZERO.           CR-1601 
000630*  10/05/04 JWL  CR-1688  REVIEWED MOD-COUNT LOOP FOR THE         CR-1688 
000640*                        VIDEO TYPE ADDED UPSTREAM.  NO CHANGE.   CR-1688 
000650*  06/19/06 RJH  CR-1745  REVIEWED AGAINST RUN-ID AUDIT           CR-1745 
000660*                        STANDARD DPS-006.  NO CHANGE NEEDED.     CR-1745 
000670*----------------------------------------------------------------         
000680                                                                          
000690 ENVIRONMENT DIVISION.                                                    
000700                                                                          
000710 CONFIGURATION SECTION.                                                   
000720 SOURCE-COMPUTER.   IBM-390.                                              
000730 OBJECT-COMPUTER.   IBM-390.                                              
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM.                                                  
000760                                                                          
000770 INPUT-OUTPUT SECTION.                                                    
000780 FILE-CONTROL.                                                            
000790                                                                          
000800     SELECT ITEMS-INPUT-FILE     ASSIGN TO UT-S-TRNDITM.                  
000810     SELECT DECISIONS-OUTPUT-FILE ASSIGN TO UT-S-TRNDDEC.                 
000820     SELECT REPORT-OUTPUT-FILE   ASSIGN TO UT-S-TRNDRPT.                  
000830                                                                          
000840                                                                          
000850 DATA DIVISION.                                                           
000860                                                                          
000870 FILE SECTION.                                                            
000880                                                                          
000890 FD  ITEMS-INPUT-FILE                                                     
000900     RECORDING MODE IS F                                                  
000910     LABEL RECORDS ARE STANDARD                                           
000920     RECORD CONTAINS 105 CHARACTERS                                       
000930     BLOCK CONTAINS 0 RECORDS                                             
000940     DATA RECORD IS ITEMS-INPUT-RECORD.                                   
000950                                                                          
000960 01  ITEMS-INPUT-RECORD              PIC X(105).                          
000970                                                                          
000980 FD  DECISIONS-OUTPUT-FILE                                                
000990     RECORDING MODE IS F                                                  
001000     LABEL RECORDS ARE STANDARD                                           
001010     RECORD CONTAINS 75 CHARACTERS                                        
001020     BLOCK CONTAINS 0 RECORDS                                             
001030     DATA RECORD IS DECISIONS-OUTPUT-RECORD.                              
001040                                                                          
001050 01  DECISIONS-OUTPUT-RECORD         PIC X(75).                           
001060                                                                          
001070 FD  REPORT-OUTPUT-FILE                                                   
001080     RECORDING MODE IS F                                                  
001090     LABEL RECORDS ARE STANDARD                                           
001100     RECORD CONTAINS 80 CHARACTERS                                        
001110     BLOCK CONTAINS 0 RECORDS                                             
001120     DATA RECORD IS REPORT-OUTPUT-REC.                                    
001130                                                                          
001140 01  REPORT-OUTPUT-REC               PIC X(80).                           
001150                                                                          
001160                                                                          
001170 WORKING-STORAGE SECTION.                                                 
001180                                                                          
001190 01  PROGRAM-INDICATOR-SWITCHES.                                          
001200     05  WS-EOF-ITEMS-SW          PIC X(03)   VALUE 'NO '.                
001210         88  EOF-ITEMS                        VALUE 'YES'.                
001220     05  WS-QUALITY-PASS-SW       PIC X(03)   VALUE SPACES.               
001230         88  QUALITY-PASSED                   VALUE 'YES'.                
001240         88  QUALITY-FAILED                   VALUE 'NO '.                
001250     05  WS-TREND-PASS-SW         PIC X(03)   VALUE SPACES.               
001260         88  TREND-PASSED                     VALUE 'YES'.                
001270         88  TREND-FAILED                     VALUE 'NO '.                
001280     05  FILLER                   PIC X(01)   VALUE SPACE.                
001290                                                                          
001300 01  WS-REPORT-CONTROLS.                                                  
001310     05  WS-PAGE-COUNT            PIC S9(03)  COMP  VALUE ZERO.           
001320     05  WS-LINES-PER-PAGE        PIC S9(02)  COMP  VALUE +50.            
001330     05  WS-LINES-USED            PIC S9(02)  COMP  VALUE +51.            
001340     05  WS-LINE-SPACING          PIC S9(01)  COMP  VALUE ZERO.           
001350     05  FILLER                   PIC X(01)   VALUE SPACE.                
001360                                                                          
001370 01  WS-BREAK-CONTROLS.                                                   
001380     05  WS-PREVIOUS-ITEM-TYPE    PIC X(08).                              
001390     05  WS-RUN-ID-HOLD           PIC X(10).                              
001400     05  WS-RUN-ID-BROKEN  REDEFINES  WS-RUN-ID-HOLD.                     
001410         10  WS-RUN-ID-BATCH-DT   PIC X(06).                              
001420         10  WS-RUN-ID-SEQ        PIC X(04).                              
001430     05  FILLER                   PIC X(01)   VALUE SPACE.                
001440                                                                          
001450 01  WS-ACCUMULATORS.                                                     
001460*  FOR PROGRAM RECORD TRACKING                                            
001470     05  WS-READ-CTR       PIC S9(07)  COMP  VALUE ZERO.                  
001480     05  WS-WRTN-CTR       PIC S9(07)  COMP  VALUE ZERO.                  
001490                                                                          
001500*  FOR ITEM-TYPE SUBTOTALS                                                
001510     05  WS-TYPE-ITEM-CTR     PIC S9(07)     COMP  VALUE ZERO.            
001520     05  WS-TYPE-PROMOTE-CTR  PIC S9(07)     COMP  VALUE ZERO.            
001530     05  WS-TYPE-MONITOR-CTR  PIC S9(07)     COMP  VALUE ZERO.            
001540     05  WS-TYPE-REJECT-CTR   PIC S9(07)     COMP  VALUE ZERO.            
001550     05  WS-TYPE-SCORE-SUM    PIC S9(07)V99        VALUE ZERO.            
001560                                                                          
001570*  FOR RUN GRAND TOTALS                                                   
001580     05  WS-RUN-ITEM-CTR      PIC S9(07)     COMP  VALUE ZERO.            
001590     05  WS-RUN-PROMOTE-CTR   PIC S9(07)     COMP  VALUE ZERO.            
001600     05  WS-RUN-MONITOR-CTR   PIC S9(07)     COMP  VALUE ZERO.            
001610     05  WS-RUN-REJECT-CTR    PIC S9(07)     COMP  VALUE ZERO.            
001620     05  WS-RUN-SCORE-SUM     PIC S9(07)V99        VALUE ZERO.            
001630     05  FILLER               PIC X(01)      VALUE SPACE.                 
001640                                                                          
001650 01  WS-SCORING-WORK.                                                     
001660     05  WS-QUALITY-GATE-THRESHOLD  PIC 9(03)V99  VALUE 50.00.            
001670     05  WS-TREND-GATE-THRESHOLD    PIC 9(03)V99  VALUE 70.00.            
001680     05  WS-BASE-SCORE-CALC         PIC S9(05)V9999 VALUE ZERO.           
001690     05  WS-BASE-SCORE              PIC S9(03)V99   VALUE ZERO.           
001700     05  WS-FINAL-SCORE-CALC        PIC S9(05)V9999 VALUE ZERO.           
001710     05  WS-FINAL-SCORE             PIC S9(03)V99   VALUE ZERO.           
001720     05  WS-TYPE-AVG                PIC 9(03)V99    VALUE ZERO.           
001730     05  WS-RUN-AVG                 PIC 9(03)V99    VALUE ZERO.           
001740     05  FILLER                     PIC X(01)       VALUE SPACE.          
001750                                                                          
001760** PROGRAM FILES DEFINED:                                                 
001770                                                                          
001780 01  ITEMS-INPUT-REC.                                                     
001790     05  ITEM-ID-IN               PIC X(10).                              
001800     05  RUN-ID-IN                PIC X(10).                              
001810     05  ITEM-TYPE-IN             PIC X(08).                              
001820     05  ITEM-TITLE-IN            PIC X(30).                              
001830     05  ENGAGEMENT-IN            PIC 9(03)V99.                           
001840     05  VELOCITY-IN              PIC 9(03)V99.                           
001850     05  MOD-COUNT-IN             PIC 9(01).                              
001860     05  MODIFIERS-IN.                                                    
001870         10  MODIFIER-1-IN.                                               
001880             15  MOD-NAME-1-IN    PIC X(08).                              
001890             15  MOD-VALUE-1-IN   PIC S9(01)V999.                         
001900         10  MODIFIER-2-IN.                                               
001910             15  MOD-NAME-2-IN    PIC X(08).                              
001920             15  MOD-VALUE-2-IN   PIC S9(01)V999.                         
001930         10  MODIFIER-3-IN.                                               
001940             15  MOD-NAME-3-IN    PIC X(08).                              
001950             15  MOD-VALUE-3-IN   PIC S9(01)V999.                         
001960     05  WS-MODIFIER-TAB  REDEFINES  MODIFIERS-IN.                        
001970         10  MOD-ENTRY-IN  OCCURS 3 TIMES                                 
001980                           INDEXED BY MOD-IDX.                            
001990             15  MOD-NAME-TAB     PIC X(08).                              
002000             15  MOD-VALUE-TAB    PIC S9(01)V999.                         
002010                                                                          
002020 01  DECISIONS-OUTPUT-REC.                                                
002030     05  ITEM-ID-OUT              PIC X(10).                              
002040     05  RUN-ID-OUT               PIC X(10).                              
002050     05  BASE-SCORE-OUT           PIC 9(03)V99.                           
002060     05  FINAL-SCORE-OUT          PIC 9(03)V99.                           
002070     05  DECISION-OUT             PIC X(08).                              
002080     05  DECISION-REASON-OUT      PIC X(30).                              
002090     05  DECISION-REC-FILLER      PIC X(07).                              
002100     05  WS-DECN-FUTURE-USE  REDEFINES  DECISION-REC-FILLER.              
002110         10  WS-FUTURE-USE-1      PIC X(03).                              
002120         10  WS-FUTURE-USE-2      PIC X(04).                              
002130                                                                          
002140** PROGRAM REPORT LINES.                                                  
002150                                                                          
002160 01  HL-HEADER-1.                                                         
002170     05  FILLER            PIC X(01)   VALUE SPACES.                      
002180     05  FILLER            PIC X(25)                                      
002190                   VALUE 'TREND SCORING RUN SUMMARY'.                     
002200     05  FILLER            PIC X(10)  VALUE SPACES.                       
002210     05  FILLER            PIC X(08)   VALUE 'RUN ID '.                   
002220     05  RPT-RUN-ID-HDR    PIC X(10).                                     
002230     05  FILLER            PIC X(11)  VALUE SPACES.                       
002240     05  FILLER            PIC X(05)   VALUE 'PAGE '.                     
002250     05  RPT-PAGE-NO       PIC ZZZ.                                       
002260     05  FILLER            PIC X(07)   VALUE SPACES.                      
002270                                                                          
002280 01  HL-HEADER-2.                                                         
002290     05  FILLER            PIC X(02)   VALUE SPACES.                      
002300     05  FILLER            PIC X(10)  VALUE 'ITEM ID'.                    
002310     05  FILLER            PIC X(02)   VALUE SPACES.                      
002320     05  FILLER            PIC X(08)   VALUE 'TYPE'.                      
002330     05  FILLER            PIC X(03)   VALUE SPACES.                      
002340     05  FILLER            PIC X(06)   VALUE 'BASE'.                      
002350     05  FILLER            PIC X(04)   VALUE SPACES.                      
002360     05  FILLER            PIC X(06)   VALUE 'FINAL'.                     
002370     05  FILLER            PIC X(04)   VALUE SPACES.                      
002380     05  FILLER            PIC X(08)   VALUE 'DECISION'.                  
002390     05  FILLER            PIC X(27)  VALUE SPACES.                       
002400                                                                          
002410 01  DL-DETAIL.                                                           
002420     05  FILLER            PIC X(02)   VALUE SPACES.                      
002430     05  ITEM-ID-DL        PIC X(10).                                     
002440     05  FILLER            PIC X(02)   VALUE SPACES.                      
002450     05  ITEM-TYPE-DL      PIC X(08).                                     
002460     05  FILLER            PIC X(03)   VALUE SPACES.                      
002470     05  BASE-SCORE-DL     PIC ZZ9.99.                                    
002480     05  FILLER            PIC X(04)   VALUE SPACES.                      
002490     05  FINAL-SCORE-DL    PIC ZZ9.99.                                    
002500     05  FILLER            PIC X(04)   VALUE SPACES.                      
002510     05  DECISION-DL       PIC X(08).                                     
002520     05  FILLER            PIC X(27)  VALUE SPACES.                       
002530                                                                          
002540 01  TL-TYPE-TOTAL.                                                       
002550     05  FILLER            PIC X(02)   VALUE SPACES.                      
002560     05  FILLER            PIC X(05)   VALUE 'TYPE '.                     
002570     05  ITEM-TYPE-TL      PIC X(08).                                     
002580     05  FILLER            PIC X(01)   VALUE SPACES.                      
002590     05  FILLER            PIC X(06)   VALUE 'ITEMS '.                    
002600     05  ITEM-CTR-TL       PIC ZZ9.                                       
002610     05  FILLER            PIC X(01)   VALUE SPACES.                      
002620     05  FILLER            PIC X(08)   VALUE 'PROMOTE '.                  
002630     05  PROMOTE-CTR-TL    PIC ZZ9.                                       
002640     05  FILLER            PIC X(01)   VALUE SPACES.                      
002650     05  FILLER            PIC X(08)   VALUE 'MONITOR '.                  
002660     05  MONITOR-CTR-TL    PIC ZZ9.                                       
002670     05  FILLER            PIC X(01)   VALUE SPACES.                      
002680     05  FILLER            PIC X(07)   VALUE 'REJECT '.                   
002690     05  REJECT-CTR-TL     PIC ZZ9.                                       
002700     05  FILLER            PIC X(01)   VALUE SPACES.                      
002710     05  FILLER            PIC X(04)   VALUE 'AVG '.                      
002720     05  AVG-SCORE-TL      PIC ZZ9.99.                                    
002730     05  FILLER            PIC X(09)   VALUE SPACES.                      
002740                                                                          
002750 01  GTL-RUN-TOTAL.                                                       
002760     05  FILLER            PIC X(02)   VALUE SPACES.                      
002770     05  FILLER            PIC X(13)  VALUE 'RUN TOTAL'.                  
002780     05  FILLER            PIC X(01)   VALUE SPACES.                      
002790     05  FILLER            PIC X(06)   VALUE 'ITEMS '.                    
002800     05  ITEM-CTR-GTL      PIC ZZ9.                                       
002810     05  FILLER            PIC X(01)   VALUE SPACES.                      
002820     05  FILLER            PIC X(08)   VALUE 'PROMOTE '.                  
002830     05  PROMOTE-CTR-GTL   PIC ZZ9.                                       
002840     05  FILLER            PIC X(01)   VALUE SPACES.                      
002850     05  FILLER            PIC X(08)   VALUE 'MONITOR '.                  
002860     05  MONITOR-CTR-GTL   PIC ZZ9.                                       
002870     05  FILLER            PIC X(01)   VALUE SPACES.                      
002880     05  FILLER            PIC X(07)   VALUE 'REJECT '.                   
002890     05  REJECT-CTR-GTL    PIC ZZ9.                                       
002900     05  FILLER            PIC X(01)   VALUE SPACES.                      
002910     05  FILLER            PIC X(04)   VALUE 'AVG '.                      
002920     05  AVG-SCORE-GTL     PIC ZZ9.99.                                    
002930     05  FILLER            PIC X(09)   VALUE SPACES.                      
002940                                                                          
002950 01  DISPLAY-LINE.                                                        
002960     05  DISP-MESSAGE     PIC X(45).                                      
002970     05  DISP-VALUE       PIC ZZZZZZ9.                                    
002980     05  FILLER           PIC X(01)   VALUE SPACE.                        
002990                                                                          
003000                                                                          
003010 PROCEDURE DIVISION.                                                      
003020                                                                          
003030*----------------------------------------------------------------         
003040*  000-MAINLINE -- OPEN FILES, DRIVE THE ITEM LOOP, CLOSE FILES.          
003050*----------------------------------------------------------------         
003060 000-MAINLINE SECTION.                                                    
003070                                                                          
003080     OPEN INPUT  ITEMS-INPUT-FILE                                         
003090          OUTPUT DECISIONS-OUTPUT-FILE                                    
003100          OUTPUT REPORT-OUTPUT-FILE.                                      
003110     PERFORM 200-INIT-AND-CHECK-EOF THRU 200-EXIT.                        
003120     IF NOT EOF-ITEMS                                                     
003130        PERFORM 340-PRSS-ITEM-RECORDS THRU                                
003140                           340-PRSS-ITEM-RECORDS-EXIT                     
003150           UNTIL EOF-ITEMS                                                
003160        PERFORM 400-PRSS-TYPE-BREAK THRU 400-PRSS-TYPE-BREAK-EXIT         
003170        PERFORM 500-PRSS-RUN-TOTALS THRU 500-PRSS-RUN-TOTALS-EXIT         
003180     ELSE                                                                 
003190        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT                       
003200        PERFORM 500-PRSS-RUN-TOTALS THRU 500-PRSS-RUN-TOTALS-EXIT.        
003210     PERFORM 550-DISPLAY-PROG-DIAG THRU                                   
003220                        550-DISPLAY-PROG-DIAG-EXIT.                       
003230     CLOSE ITEMS-INPUT-FILE                                               
003240           DECISIONS-OUTPUT-FILE                                          
003250           REPORT-OUTPUT-FILE.                                            
003260     MOVE ZERO TO RETURN-CODE.                                            
003270     GOBACK.                                                              
003280                                                                          
003290                                                                          
003300 200-INIT-AND-CHECK-EOF.                                                  
003310                                                                          
003320     PERFORM 320-INITIALIZE-RUN THRU 320-INITIALIZE-RUN-EXIT.             
003330     PERFORM 800-READ-ITEM-FILE THRU 800-READ-ITEM-FILE-EXIT.             
003340     IF NOT EOF-ITEMS                                                     
003350        MOVE RUN-ID-IN     TO WS-RUN-ID-HOLD                              
003360        MOVE ITEM-TYPE-IN  TO WS-PREVIOUS-ITEM-TYPE                       
003370        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.                      
003380                                                                          
003390 200-EXIT.                                                                
003400     EXIT.                                                                
003410                                                                          
003420                                                                          
003430 320-INITIALIZE-RUN.                                                      
003440                                                                          
003450     MOVE ZEROS TO WS-PAGE-COUNT,                                         
003460                   WS-LINE-SPACING,                                       
003470                   WS-TYPE-ITEM-CTR,                                      
003480                   WS-TYPE-PROMOTE-CTR,                                   
003490                   WS-TYPE-MONITOR-CTR,                                   
003500                   WS-TYPE-REJECT-CTR,                                    
003510                   WS-TYPE-SCORE-SUM,                                     
003520                   WS-RUN-ITEM-CTR,                                       
003530                   WS-RUN-PROMOTE-CTR,                                    
003540                   WS-RUN-MONITOR-CTR,                                    
003550                   WS-RUN-REJECT-CTR,                                     
003560                   WS-RUN-SCORE-SUM.                                      
003570     MOVE SPACES TO DL-DETAIL.                                            
003580                                                                          
003590 320-INITIALIZE-RUN-EXIT.                                                 
003600     EXIT.                                                                
003610                                                                          
003620                                                                          
003630*----------------------------------------------------------------         
003640*  340-PRSS-ITEM-RECORDS -- ONE PASS OF THE ITEM LOOP: SCORE,             
003650*  MODIFY, GATE, DECIDE, WRITE, ACCUMULATE, READ NEXT.                    
003660*----------------------------------------------------------------         
003670 340-PRSS-ITEM-RECORDS.                                                   
003680                                                                          
003690     IF ITEM-TYPE-IN IS NOT EQUAL TO WS-PREVIOUS-ITEM-TYPE                
003700        PERFORM 400-PRSS-TYPE-BREAK THRU                                  
003710                           400-PRSS-TYPE-BREAK-EXIT.                      
003720     PERFORM 600-CALC-BASE-SCORE THRU 600-CALC-BASE-SCORE-EXIT.           
003730     PERFORM 620-APPLY-MODIFIERS THRU 620-APPLY-MODIFIERS-EXIT.           
003740     PERFORM 640-EVAL-GATES THRU 640-EVAL-GATES-EXIT.                     
003750     PERFORM 660-ASSN-DECISION THRU 660-ASSN-DECISION-EXIT.               
003760     PERFORM 950-WRITE-DECISION-REC THRU                                  
003770                           950-WRITE-DECISION-REC-EXIT.                   
003780     PERFORM 343-DETAIL-LINE-PRSS THRU 343-DETAIL-LINE-PRSS-EXIT.         
003790     PERFORM 800-READ-ITEM-FILE THRU 800-READ-ITEM-FILE-EXIT.             
003800                                                                          
003810 340-PRSS-ITEM-RECORDS-EXIT.                                              
003820     EXIT.                                                                
003830                                                                          
003840                                                                          
003850 343-DETAIL-LINE-PRSS.                                                    
003860                                                                          
003870     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR                
003880        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE                       
003890           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.                   
003900     MOVE ITEM-ID-IN      TO ITEM-ID-DL.                                  
003910     MOVE ITEM-TYPE-IN    TO ITEM-TYPE-DL.                                
003920     MOVE WS-BASE-SCORE   TO BASE-SCORE-DL.                               
003930     MOVE WS-FINAL-SCORE  TO FINAL-SCORE-DL.                              
003940     MOVE DECISION-OUT    TO DECISION-DL.                                 
003950     WRITE REPORT-OUTPUT-REC FROM DL-DETAIL                               
003960         AFTER ADVANCING WS-LINE-SPACING.                                 
003970     ADD WS-LINE-SPACING TO WS-LINES-USED.                                
003980     MOVE 1 TO WS-LINE-SPACING.                                           
003990     ADD 1 TO WS-TYPE-ITEM-CTR.                                           
004000     ADD WS-FINAL-SCORE TO WS-TYPE-SCORE-SUM.                             
004010     IF DECISION-OUT IS EQUAL TO 'PROMOTE '                               
004020        ADD 1 TO WS-TYPE-PROMOTE-CTR                                      
004030     ELSE                                                                 
004040        IF DECISION-OUT IS EQUAL TO 'MONITOR '                            
004050           ADD 1 TO WS-TYPE-MONITOR-CTR                                   
004060        ELSE                                                              
004070           ADD 1 TO WS-TYPE-REJECT-CTR.                                   
004080     MOVE SPACES TO DL-DETAIL.                                            
004090                                                                          
004100 343-DETAIL-LINE-PRSS-EXIT.                                               
004110     EXIT.                                                                
004120                                                                          
004130                                                                          
004140*----------------------------------------------------------------         
004150*  400-PRSS-TYPE-BREAK -- PRINT THE SUBTOTAL LINE FOR THE TYPE            
004160*  JUST FINISHED, ROLL ITS TOTALS INTO THE RUN GRAND TOTALS,              
004170*  THEN RESET THE TYPE ACCUMULATORS.  09/30/96 DPK                CR-1355 
004180*  CR-1355: GUARDED SO A TYPE WITH ZERO ITEMS PRINTS              CR-1355 
004190*  GUARDED SO A TYPE WITH ZERO ITEMS PRINTS NO LINE.              CR-1355 
004200*----------------------------------------------------------------         
004210 400-PRSS-TYPE-BREAK.                                                     
004220                                                                          
004230     IF WS-TYPE-ITEM-CTR IS GREATER THAN ZERO                             
004240        COMPUTE WS-TYPE-AVG ROUNDED =                                     
004250                WS-TYPE-SCORE-SUM / WS-TYPE-ITEM-CTR                      
004260        MOVE 2 TO WS-LINE-SPACING                                         
004270        MOVE WS-PREVIOUS-ITEM-TYPE  TO ITEM-TYPE-TL                       
004280        MOVE WS-TYPE-ITEM-CTR       TO ITEM-CTR-TL                        
004290        MOVE WS-TYPE-PROMOTE-CTR    TO PROMOTE-CTR-TL                     
004300        MOVE WS-TYPE-MONITOR-CTR    TO MONITOR-CTR-TL                     
004310        MOVE WS-TYPE-REJECT-CTR     TO REJECT-CTR-TL                      
004320        MOVE WS-TYPE-AVG            TO AVG-SCORE-TL                       
004330        IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR             
004340           WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE                    
004350              PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT                 
004360        WRITE REPORT-OUTPUT-REC FROM TL-TYPE-TOTAL                        
004370            AFTER ADVANCING WS-LINE-SPACING                               
004380        ADD WS-LINE-SPACING TO WS-LINES-USED                              
004390        ADD WS-TYPE-ITEM-CTR     TO WS-RUN-ITEM-CTR                       
004400        ADD WS-TYPE-PROMOTE-CTR  TO WS-RUN-PROMOTE-CTR                    
004410        ADD WS-TYPE-MONITOR-CTR  TO WS-RUN-MONITOR-CTR                    
004420        ADD WS-TYPE-REJECT-CTR   TO WS-RUN-REJECT-CTR                     
004430        ADD WS-TYPE-SCORE-SUM    TO WS-RUN-SCORE-SUM                      
004440        MOVE ZEROS TO WS-TYPE-ITEM-CTR,                                   
004450                      WS-TYPE-PROMOTE-CTR,                                
004460                      WS-TYPE-MONITOR-CTR,                                
004470                      WS-TYPE-REJECT-CTR,                                 
004480                      WS-TYPE-SCORE-SUM.                                  
004490     IF NOT EOF-ITEMS                                                     
004500        MOVE ITEM-TYPE-IN TO WS-PREVIOUS-ITEM-TYPE.                       
004510                                                                          
004520 400-PRSS-TYPE-BREAK-EXIT.                                                
004530     EXIT.                                                                
004540                                                                          
004550                                                                          
004560*----------------------------------------------------------------         
004570*  500-PRSS-RUN-TOTALS -- FINAL RUN TOTAL LINE, ALL ITEM TYPES.           
004580*  08/17/93 MTS CR-1210: ADDED.  03/28/02 MTS CR-1601:            CR-1601 
004590*  GUARDED                                                        CR-1601 
004600*  THE AVERAGE AGAINST A ZERO-ITEM RUN.                           CR-1601 
004610*----------------------------------------------------------------         
004620 500-PRSS-RUN-TOTALS.                                                     
004630                                                                          
004640     MOVE ZERO TO WS-RUN-AVG.                                             
004650     IF WS-RUN-ITEM-CTR IS GREATER THAN ZERO                              
004660        COMPUTE WS-RUN-AVG ROUNDED =                                      
004670                WS-RUN-SCORE-SUM / WS-RUN-ITEM-CTR.                       
004680     MOVE 2 TO WS-LINE-SPACING.                                           
004690     MOVE WS-RUN-ITEM-CTR      TO ITEM-CTR-GTL.                           
004700     MOVE WS-RUN-PROMOTE-CTR   TO PROMOTE-CTR-GTL.                        
004710     MOVE WS-RUN-MONITOR-CTR   TO MONITOR-CTR-GTL.                        
004720     MOVE WS-RUN-REJECT-CTR    TO REJECT-CTR-GTL.                         
004730     MOVE WS-RUN-AVG           TO AVG-SCORE-GTL.                          
004740     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR                
004750        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE                       
004760           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.                   
004770     WRITE REPORT-OUTPUT-REC FROM GTL-RUN-TOTAL                           
004780         AFTER ADVANCING WS-LINE-SPACING.                                 
004790                                                                          
004800 500-PRSS-RUN-TOTALS-EXIT.                                                
004810     EXIT.                                                                
004820                                                                          
004830                                                                          
004840 550-DISPLAY-PROG-DIAG.                                                   
004850                                                                          
004860     DISPLAY '****     TRNDSCOR RUNNING    ****'.                         
004870     DISPLAY '                                                 '.         
004880     MOVE 'TREND SCORING ITEM RECORDS READ              '  TO             
004890          DISP-MESSAGE.                                                   
004900     MOVE WS-READ-CTR TO DISP-VALUE.                                      
004910     DISPLAY DISPLAY-LINE.                                                
004920     MOVE 'DECISION RECORDS WRITTEN                     '  TO             
004930          DISP-MESSAGE.                                                   
004940     MOVE WS-WRTN-CTR TO DISP-VALUE.                                      
004950     DISPLAY DISPLAY-LINE.                                                
004960     DISPLAY '                                                 '.         
004970     MOVE 'ITEMS PROMOTED                               '  TO             
004980          DISP-MESSAGE.                                                   
004990     MOVE WS-RUN-PROMOTE-CTR TO DISP-VALUE.                               
005000     DISPLAY DISPLAY-LINE.                                                
005010     MOVE 'ITEMS MONITORED                              '  TO             
005020          DISP-MESSAGE.                                                   
005030     MOVE WS-RUN-MONITOR-CTR TO DISP-VALUE.                               
005040     DISPLAY DISPLAY-LINE.                                                
005050     MOVE 'ITEMS REJECTED                               '  TO             
005060          DISP-MESSAGE.                                                   
005070     MOVE WS-RUN-REJECT-CTR TO DISP-VALUE.                                
005080     DISPLAY DISPLAY-LINE.                                                
005090     DISPLAY '                                                 '.         
005100     DISPLAY '****     TRNDSCOR EOJ        ****'.                         
005110                                                                          
005120 550-DISPLAY-PROG-DIAG-EXIT.                                              
005130     EXIT.                                                                
005140                                                                          
005150                                                                          
005160*----------------------------------------------------------------         
005170*  600-CALC-BASE-SCORE -- BASE-SCORE = ENGAGEMENT * 0.50 +                
005180*  VELOCITY * 0.30, CLAMPED TO 0.00-100.00, ROUNDED TO 2 DEC.             
005190*----------------------------------------------------------------         
005200 600-CALC-BASE-SCORE.                                                     
005210                                                                          
005220     COMPUTE WS-BASE-SCORE-CALC =                                         
005230             (ENGAGEMENT-IN * 0.50) + (VELOCITY-IN * 0.30).               
005240     IF WS-BASE-SCORE-CALC IS GREATER THAN 100.00                         
005250        MOVE 100.00 TO WS-BASE-SCORE-CALC                                 
005260     ELSE                                                                 
005270        IF WS-BASE-SCORE-CALC IS LESS THAN 0.00                           
005280           MOVE 0.00 TO WS-BASE-SCORE-CALC.                               
005290     COMPUTE WS-BASE-SCORE ROUNDED = WS-BASE-SCORE-CALC.                  
005300                                                                          
005310 600-CALC-BASE-SCORE-EXIT.                                                
005320     EXIT.                                                                
005330                                                                          
005340                                                                          
005350*----------------------------------------------------------------         
005360*  620-APPLY-MODIFIERS -- WALK THE MOD-COUNT ACTIVE MODIFIERS             
005370*  IN RECORD ORDER, MULTIPLYING THE RUNNING SCORE BY              CR-1150 
005380*  (1 + MOD-VALUE), ROUNDED TO 2 DECIMALS AFTER EACH STEP.        CR-1150 
005390*  01/09/94 MTS CR-1233: MOD-VALUE MAY BE NEGATIVE.               CR-1233 
005400*----------------------------------------------------------------         
005410 620-APPLY-MODIFIERS.                                                     
005420                                                                          
005430     MOVE WS-BASE-SCORE TO WS-FINAL-SCORE.                                
005440     SET MOD-IDX TO 1.                                                    
005450     PERFORM 622-APPLY-ONE-MODIFIER THRU                                  
005460                        622-APPLY-ONE-MODIFIER-EXIT                       
005470        UNTIL MOD-IDX IS GREATER THAN MOD-COUNT-IN.                       
005480     PERFORM 625-CLAMP-FINAL-SCORE THRU                                   
005490                        625-CLAMP-FINAL-SCORE-EXIT.                       
005500                                                                          
005510 620-APPLY-MODIFIERS-EXIT.                                                
005520     EXIT.                                                                
005530                                                                          
005540                                                                          
005550 622-APPLY-ONE-MODIFIER.                                                  
005560                                                                          
005570     COMPUTE WS-FINAL-SCORE-CALC =                                        
005580             WS-FINAL-SCORE * (1 + MOD-VALUE-TAB (MOD-IDX)).              
005590     COMPUTE WS-FINAL-SCORE ROUNDED = WS-FINAL-SCORE-CALC.                
005600     SET MOD-IDX UP BY 1.                                                 
005610                                                                          
005620 622-APPLY-ONE-MODIFIER-EXIT.                                             
005630     EXIT.                                                                
005640                                                                          
005650                                                                          
005660 625-CLAMP-FINAL-SCORE.                                                   
005670                                                                          
005680     IF WS-FINAL-SCORE IS GREATER THAN 100.00                             
005690        MOVE 100.00 TO WS-FINAL-SCORE                                     
005700     ELSE                                                                 
005710        IF WS-FINAL-SCORE IS LESS THAN 0.00                               
005720           MOVE 0.00 TO WS-FINAL-SCORE.                                   
005730                                                                          
005740 625-CLAMP-FINAL-SCORE-EXIT.                                              
005750     EXIT.                                                                
005760                                                                          
005770                                                                          
005780*----------------------------------------------------------------         
005790*  640-EVAL-GATES -- QUALITY GATE (50.00) AND TREND GATE                  
005800*  (70.00), BOTH EVALUATED ON FINAL-SCORE, BOUNDARY INCLUSIVE.            
005810*----------------------------------------------------------------         
005820 640-EVAL-GATES.                                                          
005830                                                                          
005840     IF WS-FINAL-SCORE IS GREATER THAN OR EQUAL TO                        
005850        WS-QUALITY-GATE-THRESHOLD                                         
005860           MOVE 'YES' TO WS-QUALITY-PASS-SW                               
005870     ELSE                                                                 
005880           MOVE 'NO ' TO WS-QUALITY-PASS-SW.                              
005890     IF WS-FINAL-SCORE IS GREATER THAN OR EQUAL TO                        
005900        WS-TREND-GATE-THRESHOLD                                           
005910           MOVE 'YES' TO WS-TREND-PASS-SW                                 
005920     ELSE                                                                 
005930           MOVE 'NO ' TO WS-TREND-PASS-SW.                                
005940                                                                          
005950 640-EVAL-GATES-EXIT.                                                     
005960     EXIT.                                                                
005970                                                                          
005980                                                                          
005990*----------------------------------------------------------------         
006000*  660-ASSN-DECISION -- PROMOTE / MONITOR / REJECT AND REASON             
006010*  TEXT.  05/22/95 RJH CR-1290: REASON TEXT ADDED.                CR-1290 
006020*----------------------------------------------------------------         
006030 660-ASSN-DECISION.                                                       
006040                                                                          
006050     IF QUALITY-PASSED AND TREND-PASSED                                   
006060        MOVE 'PROMOTE ' TO DECISION-OUT                                   
006070        MOVE 'PASSED QUALITY AND TREND GATES' TO                          
006080             DECISION-REASON-OUT                                          
006090     ELSE                                                                 
006100        IF QUALITY-PASSED                                                 
006110           MOVE 'MONITOR ' TO DECISION-OUT                                
006120           MOVE 'PASSED QUALITY, BELOW TREND' TO                          
006130                DECISION-REASON-OUT                                       
006140        ELSE                                                              
006150           MOVE 'REJECT  ' TO DECISION-OUT                                
006160           MOVE 'BELOW QUALITY THRESHOLD' TO                              
006170                DECISION-REASON-OUT.                                      
006180                                                                          
006190 660-ASSN-DECISION-EXIT.                                                  
006200     EXIT.                                                                
006210                                                                          
006220                                                                          
006230 800-READ-ITEM-FILE.                                                      
006240                                                                          
006250     READ ITEMS-INPUT-FILE INTO ITEMS-INPUT-REC                           
006260         AT END  MOVE 'YES' TO WS-EOF-ITEMS-SW,                           
006270                 GO TO 800-READ-ITEM-FILE-EXIT.                           
006280     ADD 1 TO WS-READ-CTR.                                                
006290                                                                          
006300 800-READ-ITEM-FILE-EXIT.                                                 
006310     EXIT.                                                                
006320                                                                          
006330                                                                          
006340 950-WRITE-DECISION-REC.                                                  
006350                                                                          
006360     MOVE ITEM-ID-IN      TO ITEM-ID-OUT.                                 
006370     MOVE RUN-ID-IN       TO RUN-ID-OUT.                                  
006380     MOVE WS-BASE-SCORE   TO BASE-SCORE-OUT.                              
006390     MOVE WS-FINAL-SCORE  TO FINAL-SCORE-OUT.                             
006400     MOVE SPACES          TO DECISION-REC-FILLER.                         
006410     WRITE DECISIONS-OUTPUT-RECORD FROM DECISIONS-OUTPUT-REC.             
006420     ADD 1 TO WS-WRTN-CTR.                                                
006430                                                                          
006440 950-WRITE-DECISION-REC-EXIT.                                             
006450     EXIT.                                                                
006460                                                                          
006470                                                                          
006480*----------------------------------------------------------------         
006490*  955-HEADINGS -- PAGE BREAK HEADING PAIR.                       CR-1401 
006500*  04/11/97 MTS                                                   CR-1401 
006510*  CR-1401: ADDED PAGE OVERFLOW CALLS IN 343, 400.                CR-1401 
006520*----------------------------------------------------------------         
006530 955-HEADINGS.                                                            
006540                                                                          
006550     ADD 1 TO WS-PAGE-COUNT.                                              
006560     MOVE WS-PAGE-COUNT   TO RPT-PAGE-NO.                                 
006570     MOVE WS-RUN-ID-HOLD  TO RPT-RUN-ID-HDR.                              
006580     WRITE REPORT-OUTPUT-REC FROM HL-HEADER-1                             
006590         AFTER ADVANCING TOP-OF-FORM.                                     
006600     MOVE 1 TO WS-LINES-USED.                                             
006610     MOVE 2 TO WS-LINE-SPACING.                                           
006620     WRITE REPORT-OUTPUT-REC FROM HL-HEADER-2                             
006630         AFTER ADVANCING WS-LINE-SPACING.                                 
006640     ADD WS-LINE-SPACING TO WS-LINES-USED.                                
006650                                                                          
006660 955-HEADINGS-EXIT.                                                       
006670     EXIT.                                                                
